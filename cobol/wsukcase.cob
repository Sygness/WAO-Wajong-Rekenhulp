000100*******************************************
000200*                                          *
000300*  Record Definition For Uitkering Case    *
000400*     line sequential input, 1 case/line   *
000500*                                          *
000600*******************************************
000700*
000800*  UK-Case-Type carries the discriminator the balie-medewerker
000900*   used to get by which formulier is ingevuld - 'W' = WAO,
001000*   'J' = Wajong.  Wao-Body and Wajong-Body share the same 45
001100*   bytes of the record, REDEFINES is used deliberately here so
001200*   the two case shapes cannot silently drift apart in length.
001300*
001400*  The -Aanw flags ("aanwezig" = present) carry 'J'/'N' and stand
001500*   in for "niet ingevuld" - a money field of zero is a real
001600*   value, absence is a different thing, and moet dus apart
001700*   bijgehouden worden voor Garantiebedrag/Loonwaarde/Maatmanloon.
001800*
001900* 04/12/25 hjv - Created for de nieuwe UK-uitkeringsverwerking.
002000* 10/12/25 hjv - Added the two -Rekenmaand-Ontleed redefines so
002100*                UK010's CBS-not-found message and UK020's period
002200*                normalisation can pull the maand-afk/jaar apart
002300*                without a re-scan of the raw field.
002400*
002500 01  UK-Case-Input-Record.
002600     03  UK-Case-Type              pic x(1).
002700     03  UK-Case-Wao-Body.
002800         05  UK-W-Rekendagloon         pic 9(3)v9(2).
002900         05  UK-W-Uitkeringsklasse     pic 9(1).
003000         05  UK-W-Maatmanloon-Aanw     pic x(1).
003100         05  UK-W-Maatmanloon          pic 9(5)v9(2).
003200         05  UK-W-Verdiensten-Aanw     pic x(1).
003300         05  UK-W-Verdiensten          pic 9(5)v9(2).
003400         05  UK-W-Rekenmaand           pic x(6).
003500         05  UK-W-Rekenmaand-Ontleed redefines UK-W-Rekenmaand.
003600             07  UK-W-Rm-Afk           pic x(3).
003700             07  filler                pic x(1).
003800             07  UK-W-Rm-Jaar          pic x(2).
003900         05  filler                    pic x(17).
004000     03  UK-Case-Wajong-Body redefines UK-Case-Wao-Body.
004100         05  UK-J-Arbeidsvermogen      pic x(1).
004200         05  UK-J-Garantiebedrag-Aanw  pic x(1).
004300         05  UK-J-Garantiebedrag       pic 9(3)v9(2).
004400         05  UK-J-Loonwaarde-Pct-Aanw  pic x(1).
004500         05  UK-J-Loonwaarde-Pct       pic 9(3)v9(2).
004600         05  UK-J-Overige-Inkomsten-Mnd pic 9(5)v9(2).
004700         05  UK-J-Verdiensten-Aanw     pic x(1).
004800         05  UK-J-Verdiensten          pic 9(5)v9(2).
004900         05  UK-J-Rekenmaand           pic x(6).
005000         05  UK-J-Rekenmaand-Ontleed redefines UK-J-Rekenmaand.
005100             07  UK-J-Rm-Afk           pic x(3).
005200             07  filler                pic x(1).
005300             07  UK-J-Rm-Jaar          pic x(2).
005400         05  filler                    pic x(11).
005500     03  filler                    pic x(10).
