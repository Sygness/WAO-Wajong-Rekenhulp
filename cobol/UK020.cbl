000100*****************************************************************
000200*                                                               *
000300*               WAJONG  -  DAG/MAAND UITKERING                  *
000400*              Rekenmodule, aangeroepen vanuit UK000             *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*=======================================
001000*
001100     program-id.         UK020.
001200*
001300     author.             H J Vermeulen.
001400*
001500     installation.       AFD. AUTOMATISERING - SOCIALE ZAKEN.
001600*
001700     date-written.       28/03/1989.
001800*
001900     date-compiled.
002000*
002100     security.           Intern gebruik.  Zie UK000 voor de
002200                          toelichting op de gegevensclassificatie.
002300*
002400*    Remarks.            Berekent de dag- en maanduitkering voor
002500*                         een Wajong case.  Grondslag wordt eerst
002600*                         bepaald (laatste tabelrij als geen
002700*                         inkomen/maand is opgegeven, anders een
002800*                         genormaliseerde periode-zoekactie), dan
002900*                         de dagbedrag-formule met of zonder
003000*                         inkomen, met of zonder loondispensatie,
003100*                         en tenslotte de garantiebedrag/vloer
003200*                         afronding in de voorgeschreven volgorde.
003300*
003400*    Called modules.     None.
003500*
003600*    Called by.          UK000.
003700*
003800*    Error messages used.
003900*                         UK921   Grondslag periode niet gevonden
004000*                                 voor opgegeven rekenmaand - case
004100*                                 afgekeurd, geen uitkering.
004200*
004300* Changes:
004400* 28/03/89 hjv - Geschreven.  Eerste versie van de losstaande batch
004500*                Wajong rekenmodule.
004600* 14/06/89 hjv - Loondispensatie sub-berekening toegevoegd, LD1/LD2
004700*                vergelijking overgenomen van de rekenmethode die
004800*                de vakafdeling al hanteerde (grootste van de twee
004900*                wint).
005000* 30/08/89 avr - Compensatiefactor NIET afgerond gehouden, project-
005100*                leiding had gevraagd om de reden hiervan te
005200*                onderzoeken - afronden op 2 decimalen gaf op de
005300*                lagere loonwaardes een merkbaar verschil in de
005400*                uitkomst, dus nu op 12 decimalen gehouden, alleen
005500*                LD1/LD2 zelf worden afgerond.
005600* 02/09/90 avr - Volgorde vloer/garantiebedrag vergelijking gecor-
005700*                rigeerd - vergelijk eerst RUW dagbedrag tegen
005800*                garantiebedrag, floor pas in de doorval-paden.
005900* 19/11/91 hjv - Grondslag tabel vergroot, zie ook UK000.
006000* 08/05/94 avr - REKENMAAND normalisatie nu case-insensitive
006100*                gemaakt via INSPECT CONVERTING.
006200* 21/02/97 hjv - Kleine opschoning van de commentaarblokken.
006300* 03/11/98 hjv - Eeuwwisseling: jaartal in REKENMAAND/STARTMAAND
006400*                blijft 2 posities, geen wijziging in deze module.
006500* 17/06/99 avr - Getest voor jaartallen 00 en later, geen probleem.
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*=======================================
007100*
007200 configuration           section.
007300 special-names.
007400     C01 is Top-Of-Form
007500     class Maand-Letters is "a" thru "z" "A" thru "Z"
007600     upsi-0 on  status is UK-Testmodus-Aan
007700            off status is UK-Testmodus-Uit.
007800*
007900 data                    division.
008000*=======================================
008100*
008200 working-storage         section.
008300*
008400 77  Prog-Name           pic x(15) value "UK020 (1.0.06)".
008500*
008600 copy "wsukconst.cob".
008700*
008800 01  WK-Grondslag-Status          pic x        value "N".
008900     88  WK-Grondslag-Bruikbaar          value "V" "Z".
009000*
009100 01  WK-Grsl-Gevonden-Bedrag      pic 9(5)v9(2) value zero.
009200*
009300 01  WK-Genorm-Werkgebied.
009400     03  WK-Genorm-Afk            pic x(3).
009500     03  WK-Genorm-Prefix         pic x(3).
009600     03  WK-Rekenmaand-Genorm     pic x(6).
009700     03  filler                   pic x(2).
009800*
009900 01  WK-Toe-Te-Passen-Pct         pic 9v9(2)   comp-3.
010000 01  WK-Verdiensten-Per-Dag       pic 9(5)v9(2).
010100 01  WK-Overige-Inkomsten-Per-Dag pic 9(5)v9(2).
010200 01  WK-Basis-Bedrag              pic 9(5)v9(2).
010300 01  WK-Dagbedrag-Ruw             pic s9(5)v9(2).
010400*
010500*  Loondispensatie sub-berekening - REKEN-LOONWAARDE afgerond op
010600*   4 decimalen, COMPENSATIEFACTOR bewust NIET afgerond, gehouden
010700*   op 12 decimalen, zie changes 30/08/89 hierboven.
010800*
010900 01  WK-Reken-Loonwaarde           pic 9(1)v9(4).
011000 01  WK-Compensatiefactor          pic s9(1)v9(12) comp-3.
011100 01  WK-Ld1                        pic s9(5)v9(2).
011200 01  WK-Ld2                        pic s9(5)v9(2).
011300*
011400 linkage                 section.
011500*
011600 copy "wsukcase.cob".
011700 copy "wsukgrnd.cob".
011800 copy "wsukres.cob".
011900*
012000 procedure               division using UK-Case-Input-Record
012100                                          UK-Grondslag-Tabel-Werkgebied
012200                                          UK-Result-Record.
012300*=======================================
012400*
012500 0000-Wajong-Hoofdverwerking.
012600     perform  0200-Grondslag-Bepalen      thru 0200-Exit.
012700     if       not WK-Grondslag-Bruikbaar
012800              display UK921 upon console
012900              move "F" to UK-Res-Status
013000              go to 0000-Klaar.
013100     if       UK-J-Verdiensten-Aanw not = "J"
013200              perform 0300-Dagbedrag-Zonder-Inkomen thru 0300-Exit
013300     else
013400              perform 0400-Dagbedrag-Met-Inkomen    thru 0400-Exit
013500     end-if.
013600     compute  UK-Res-Maanduitkering rounded =
013700              UK-Res-Daguitkering * UK-Dagen-In-Mnd.
013800     move     "V" to UK-Res-Status.
013900 0000-Klaar.
014000     exit     program.
014100*
014200*****************************************************************
014300*   0200 - Grondslag bepalen - geen inkomen en geen maand geeft   *
014400*          de laatste (hoogste) tabelrij, anders wordt de maand   *
014500*          genormaliseerd en de tabel op STARTMAAND doorzocht.    *
014600*****************************************************************
014700*
014800 0200-Grondslag-Bepalen.
014900     if       UK-J-Verdiensten-Aanw not = "J"
015000              and UK-J-Rekenmaand = spaces
015100              perform 0210-Grondslag-Laatste-Rij thru 0210-Exit
015200     else
015300              perform 0220-Grondslag-Zoeken       thru 0220-Exit
015400     end-if.
015500 0200-Exit.
015600     exit.
015700*
015800 0210-Grondslag-Laatste-Rij.
015900     if       UK-Grsl-Aantal-Rijen > zero
016000              set  UK-Grsl-Ix to UK-Grsl-Aantal-Rijen
016100              move UK-Grsl-Bedrag (UK-Grsl-Ix) to WK-Grsl-Gevonden-Bedrag
016200              move "V" to WK-Grondslag-Status
016300     else
016400              move "N" to WK-Grondslag-Status
016500     end-if.
016600 0210-Exit.
016700     exit.
016800*
016900*****************************************************************
017000*   0220 - REKENMAAND normaliseren naar STARTMAAND vorm en de     *
017100*          grondslag tabel lineair doorzoeken op die sleutel.     *
017200*          Onherkenbare maand-afkorting -> 0.00 sentinel, GEEN    *
017300*          harde fout - bij correct ingevulde gevallen komt dit   *
017400*          niet voor, wordt hier alleen defensief opgevangen.     *
017500*****************************************************************
017600*
017700 0220-Grondslag-Zoeken.
017800     perform  0230-Rekenmaand-Normaliseren  thru 0230-Exit.
017900     if       WK-Grondslag-Status = "Z"
018000              go to 0220-Exit.
018100     move     "N" to WK-Grondslag-Status.
018200     set      UK-Grsl-Ix to 1.
018300     perform  0240-Grondslag-Vergelijken    thru 0240-Exit
018400              until UK-Grsl-Ix > UK-Grsl-Aantal-Rijen
018500                 or WK-Grondslag-Status = "V".
018600 0220-Exit.
018700     exit.
018800*
018900 0230-Rekenmaand-Normaliseren.
019000     move     spaces to WK-Grondslag-Status.
019100     move     UK-J-Rm-Afk to WK-Genorm-Afk.
019200     inspect  WK-Genorm-Afk converting
019300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
019400              "abcdefghijklmnopqrstuvwxyz".
019500     evaluate WK-Genorm-Afk
019600         when "jan" when "feb" when "mrt"
019700         when "apr" when "mei" when "jun"
019800              move "jan" to WK-Genorm-Prefix
019900         when "jul" when "aug" when "sep"
020000         when "okt" when "nov" when "dec"
020100              move "jul" to WK-Genorm-Prefix
020200         when other
020300              move zero  to WK-Grsl-Gevonden-Bedrag
020400              move "Z"   to WK-Grondslag-Status
020500              go to 0230-Exit
020600     end-evaluate.
020700     string   WK-Genorm-Prefix delimited by size
020800              "-"              delimited by size
020900              UK-J-Rm-Jaar     delimited by size
021000                   into WK-Rekenmaand-Genorm.
021100 0230-Exit.
021200     exit.
021300*
021400 0240-Grondslag-Vergelijken.
021500     if       UK-Grsl-Startmaand (UK-Grsl-Ix) = WK-Rekenmaand-Genorm
021600              move UK-Grsl-Bedrag (UK-Grsl-Ix) to WK-Grsl-Gevonden-Bedrag
021700              move "V" to WK-Grondslag-Status
021800     else
021900              set  UK-Grsl-Ix up by 1
022000     end-if.
022100 0240-Exit.
022200     exit.
022300*
022400*****************************************************************
022500*   0300 - Geen VERDIENSTEN opgegeven.                            *
022600*****************************************************************
022700*
022800 0300-Dagbedrag-Zonder-Inkomen.
022900     if       UK-J-Arbeidsvermogen = "J"
023000              move UK-Pct-Arbeidsvermogen  to WK-Toe-Te-Passen-Pct
023100     else
023200              move UK-Pct-Geen-Arbeidsverm to WK-Toe-Te-Passen-Pct
023300     end-if.
023400     compute  WK-Basis-Bedrag rounded =
023500              WK-Toe-Te-Passen-Pct * WK-Grsl-Gevonden-Bedrag.
023600     if       UK-J-Garantiebedrag-Aanw = "J"
023700              and UK-J-Garantiebedrag > WK-Basis-Bedrag
023800              move UK-J-Garantiebedrag to UK-Res-Daguitkering
023900     else
024000              move WK-Basis-Bedrag     to UK-Res-Daguitkering
024100     end-if.
024200 0300-Exit.
024300     exit.
024400*
024500*****************************************************************
024600*   0400 - VERDIENSTEN opgegeven - met of zonder loondispensatie, *
024700*          gevolgd door de vloer/garantiebedrag afronding.        *
024800*****************************************************************
024900*
025000 0400-Dagbedrag-Met-Inkomen.
025100     compute  WK-Verdiensten-Per-Dag rounded =
025200              UK-J-Verdiensten / UK-Dagen-In-Mnd.
025300     compute  WK-Overige-Inkomsten-Per-Dag rounded =
025400              UK-J-Overige-Inkomsten-Mnd / UK-Dagen-In-Mnd.
025500     if       UK-J-Arbeidsvermogen = "J"
025600              and UK-J-Loonwaarde-Pct-Aanw = "J"
025700              perform 0420-Met-Loondispensatie thru 0420-Exit
025800     else
025900              if   UK-J-Arbeidsvermogen = "J"
026000                   move UK-Pct-Arbeidsvermogen  to WK-Toe-Te-Passen-Pct
026100              else
026200                   move UK-Pct-Geen-Arbeidsverm to WK-Toe-Te-Passen-Pct
026300              end-if
026400              perform 0410-Zonder-Loondispensatie thru 0410-Exit
026500     end-if.
026600     perform  0450-Vloer-En-Plafond thru 0450-Exit.
026700 0400-Exit.
026800     exit.
026900*
027000 0410-Zonder-Loondispensatie.
027100     compute  WK-Verdiensten-Per-Dag rounded =
027200              WK-Verdiensten-Per-Dag + WK-Overige-Inkomsten-Per-Dag.
027300     compute  WK-Dagbedrag-Ruw rounded =
027400              WK-Toe-Te-Passen-Pct *
027500              (WK-Grsl-Gevonden-Bedrag - WK-Verdiensten-Per-Dag).
027600 0410-Exit.
027700     exit.
027800*
027900*****************************************************************
028000*   0420 - Loondispensatie.  Let op: hier wordt de RUWE           *
028100*          verdiensten-per-dag gebruikt, overige-inkomsten wordt  *
028200*          apart in LD1 opgeteld, NIET vooraf bij verdiensten-    *
028300*          per-dag zoals in 0410 - dit is met opzet zo en moet    *
028400*          precies zo blijven, niet "opschonen" naar de 0410      *
028500*          vorm, de twee formules horen bewust niet gelijk te zijn.*
028600*****************************************************************
028700*
028800 0420-Met-Loondispensatie.
028900     compute  WK-Reken-Loonwaarde rounded =
029000              UK-J-Loonwaarde-Pct / 100.
029100     compute  WK-Compensatiefactor =
029200              (WK-Reken-Loonwaarde - 0.30) /
029300              (0.70 * WK-Reken-Loonwaarde).
029400     compute  WK-Ld1 rounded =
029500              UK-Pct-Arbeidsvermogen *
029600              (WK-Grsl-Gevonden-Bedrag -
029700               ((WK-Compensatiefactor * WK-Verdiensten-Per-Dag)
029800                 + WK-Overige-Inkomsten-Per-Dag)).
029900     compute  WK-Ld2 rounded =
030000              (WK-Verdiensten-Per-Dag / WK-Reken-Loonwaarde)
030100                 - WK-Verdiensten-Per-Dag.
030200     if       WK-Ld1 > WK-Ld2
030300              move WK-Ld1 to WK-Dagbedrag-Ruw
030400     else
030500              move WK-Ld2 to WK-Dagbedrag-Ruw
030600     end-if.
030700 0420-Exit.
030800     exit.
030900*
031000*****************************************************************
031100*   0450 - Vloer op nul EN garantiebedrag-plafond.  Volgorde is   *
031200*          hier van belang: vergelijk eerst het RUWE dagbedrag    *
031300*          met garantiebedrag, vloer alleen in de doorval-paden - *
031400*          NIET garantiebedrag als vloerwinnaar simpelweg omdat   *
031500*          dagbedrag negatief is, dat gaf verkeerde uitkomsten    *
031600*          bij de acceptatietest van 02/09/90 (zie changes).      *
031700*****************************************************************
031800*
031900 0450-Vloer-En-Plafond.
032000     if       UK-J-Garantiebedrag-Aanw not = "J"
032100              if   WK-Dagbedrag-Ruw < zero
032200                   move zero            to UK-Res-Daguitkering
032300              else
032400                   move WK-Dagbedrag-Ruw to UK-Res-Daguitkering
032500              end-if
032600     else
032700              if   UK-J-Garantiebedrag > WK-Dagbedrag-Ruw
032800                   move UK-J-Garantiebedrag to UK-Res-Daguitkering
032900              else
033000                   if   WK-Dagbedrag-Ruw < zero
033100                        move zero            to UK-Res-Daguitkering
033200                   else
033300                        move WK-Dagbedrag-Ruw to UK-Res-Daguitkering
033400                   end-if
033500              end-if
033600     end-if.
033700 0450-Exit.
033800     exit.
