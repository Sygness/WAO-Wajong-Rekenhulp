000100*****************************************************************
000200*                                                               *
000300*              UITKERINGEN  -  BATCH REKENDRIJVER               *
000400*         WAO / Wajong Uitkeringsberekening - Start Of Run       *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*=======================================
001000*
001100     program-id.         UK000.
001200*
001300     author.             H J Vermeulen.
001400*
001500     installation.       AFD. AUTOMATISERING - SOCIALE ZAKEN.
001600*
001700     date-written.       14/03/1989.
001800*
001900     date-compiled.
002000*
002100     security.           Intern gebruik.  Bevat geen persoons-
002200                          gegevens - alleen rekenparameters en
002300                          uitkomsten van een enkele proefberekening.
002400                          Niet doorgeven buiten de afdeling zonder
002500                          toestemming van de systeemeigenaar.
002600*
002700*    Remarks.            Start-of-run driver for the stand-alone
002800*                         WAO/Wajong batch benefit calculation.
002900*                         Loads the two reference tables (CBS
003000*                         loonindex, Wajong grondslag), then drives
003100*                         the case file one record at a time, calling
003200*                         UK010 for a WAO case and UK020 for a Wajong
003300*                         case, writing one result record per case
003400*                         in input order.  No control-break/totals
003500*                         processing exists - the balie-loket
003600*                         werkwijze die dit vervangt handelde ook
003700*                         altijd maar een geval tegelijk af.
003800*
003900*    Called modules.     UK010 (WAO calculation).
004000*                         UK020 (Wajong calculation).
004100*
004200*    Files used.         CBSIDX  - CBS loonindex reference (in).
004300*                         GRONDSL - Wajong grondslag reference (in).
004400*                         UKCASE  - case input, 1 rec/case (in).
004500*                         UKRSLT  - result output, 1 rec/case (out).
004600*
004700*    Error messages used.
004800*                         UK901   CBS index bestand niet gevonden.
004900*                         UK902   Grondslag bestand niet gevonden.
005000*                         UK903   Case bestand kan niet worden geopend.
005100*                         UK904   Result bestand kan niet worden geopend.
005200*
005300* Changes:
005400* 14/03/89 hjv - Geschreven.  Eerste versie van de losstaande batch
005500*                verwerking voor WAO/Wajong uitkeringsberekening,
005600*                ter vervanging van de handmatige balie-berekening.
005700* 02/07/89 hjv - Grondslag tabel eindmaand afleiding toegevoegd,
005800*                was eerder per abuis op de vaste 6-maands lijn
005900*                gebaseerd i.p.v. jan/jul startmaand.
006000* 19/11/91 hjv - Cbs index tabel vergroot van 120 naar 300 rijen,
006100*                projectleiding wil 25 jaar historie kunnen inlezen.
006200* 08/05/94 avr - FILE STATUS controles toegevoegd op alle vier de
006300*                bestanden na een verkeerd pad tijdens de test.
006400* 21/02/97 hjv - Kleine opschoning van de commentaarblokken.
006500* 03/11/98 hjv - Eeuwwisseling: STARTMAAND/REKENMAAND jaartal blijft
006600*                2 posities (afk-yy vorm), geen wijziging nodig hier,
006700*                maar wel gecontroleerd tegen SY-project checklist.
006800* 17/06/99 avr - Getest voor jaartallen 00 en later, geen probleem
006900*                aangetroffen in deze module (zie ook UK010/UK020).
007000* 04/12/25 hjv - Uitgebreid met UPSI-0 testschakelaar voor extra
007100*                trace-regels tijdens de acceptatietest.
007200* 09/08/26 avr - Bugfix 0110/0210: bij een brondecimaal van 1
007300*                positie bleef het tweede centenbyte spatie i.p.v.
007400*                nul, waardoor bv. "105.6" als 105.06 inlas i.p.v.
007500*                105.60 - trailing spatie wordt nu voor de MOVE
007600*                naar 9(2) op nul gezet.
007700*
007800*****************************************************************
007900*
008000 environment             division.
008100*=======================================
008200*
008300 configuration           section.
008400 special-names.
008500     C01 is Top-Of-Form
008600     class Maand-Letters is "a" thru "z" "A" thru "Z"
008700     upsi-0 on  status is UK-Testmodus-Aan
008800            off status is UK-Testmodus-Uit.
008900*
009000 input-output            section.
009100 file-control.
009200     select  Cbs-Index-File      assign to "CBSIDX"
009300             organization        line sequential
009400             file status         is FS-Cbs.
009500     select  Wajong-Grondslag-File
009600                                  assign to "GRONDSL"
009700             organization        line sequential
009800             file status         is FS-Grsl.
009900     select  UK-Case-File        assign to "UKCASE"
010000             organization        line sequential
010100             file status         is FS-Case.
010200     select  UK-Result-File      assign to "UKRSLT"
010300             organization        line sequential
010400             file status         is FS-Rslt.
010500*
010600 data                    division.
010700*=======================================
010800*
010900 file                    section.
011000*
011100 copy "wsukcbsi.cob".
011200 copy "wsukgrnd.cob".
011300*
011400 fd  UK-Case-File
011500     label records are standard
011600     record contains 56 characters.
011700 01  UK-Case-File-Record  pic x(56).
011800*
011900 fd  UK-Result-File
012000     label records are standard
012100     record contains 38 characters.
012200 01  UK-Result-File-Record pic x(38).
012300*
012400 working-storage         section.
012500*
012600 77  Prog-Name           pic x(15) value "UK000 (1.0.06)".
012700*
012800 copy "wsukcase.cob".
012900 copy "wsukres.cob".
013000*
013100 01  WS-File-Status-Groep.
013200     03  FS-Cbs               pic xx.
013300         88  FS-Cbs-Ok               value "00".
013400         88  FS-Cbs-Eof              value "10".
013500     03  FS-Grsl              pic xx.
013600         88  FS-Grsl-Ok              value "00".
013700         88  FS-Grsl-Eof             value "10".
013800     03  FS-Case               pic xx.
013900         88  FS-Case-Ok              value "00".
014000         88  FS-Case-Eof             value "10".
014100     03  FS-Rslt               pic xx.
014200         88  FS-Rslt-Ok              value "00".
014300     03  filler                pic x(2).
014400*
014500 01  WS-Eof-Vlaggen.
014600     03  UK-Eof-Case          pic x        value "N".
014700         88  UK-Eof-Case-Ja               value "J".
014800     03  filler                pic x(3).
014900*
015000*  Raw-line parse area for the CBS index reference file, the
015100*   source .txt is Scanner.next() token pairs, not fixed columns,
015200*   so each line is UNSTRING'ed on blanks then on the decimal
015300*   point - see 0200-Cbs-Index-Laden.
015400*
015500 01  WS-Cbs-Raw-Werkgebied.
015600     03  WS-Cbs-Raw-Line          pic x(20).
015700     03  WS-Cbs-Tok-Maand         pic x(6).
015800     03  WS-Cbs-Tok-Bedrag-Raw    pic x(8).
015900     03  WS-Cbs-Tok-Geheel-Alpha  pic x(3).
016000     03  WS-Cbs-Tok-Cent-Alpha    pic x(2).
016100 01  WS-Cbs-Bedrag-Opbouw.
016200     03  WS-Cbs-Bedrag-Geheel     pic 9(3).
016300     03  WS-Cbs-Bedrag-Cent       pic 9(2).
016400 01  WS-Cbs-Bedrag-Numeriek redefines WS-Cbs-Bedrag-Opbouw
016500                                pic 9(3)v9(2).
016600*
016700*  Same idea for the Wajong grondslag reference file, one wider
016800*   digit group since grondslag bedrag is 9(5)v9(2), not 9(3)v9(2).
016900*
017000 01  WS-Grsl-Raw-Werkgebied.
017100     03  WS-Grsl-Raw-Line         pic x(24).
017200     03  WS-Grsl-Tok-Maand        pic x(6).
017300     03  WS-Grsl-Tok-Bedrag-Raw   pic x(10).
017400     03  WS-Grsl-Tok-Geheel-Alpha pic x(5).
017500     03  WS-Grsl-Tok-Cent-Alpha   pic x(2).
017600 01  WS-Grsl-Bedrag-Opbouw.
017700     03  WS-Grsl-Bedrag-Geheel    pic 9(5).
017800     03  WS-Grsl-Bedrag-Cent      pic 9(2).
017900 01  WS-Grsl-Bedrag-Numeriek redefines WS-Grsl-Bedrag-Opbouw
018000                                pic 9(5)v9(2).
018100*
018200 01  WS-Error-Messages.
018300     03  UK901  pic x(38)
018400            value "UK901 CBS index bestand niet gevonden".
018500     03  UK902  pic x(42)
018600            value "UK902 Grondslag bestand niet gevonden".
018700     03  UK903  pic x(40)
018800            value "UK903 Case bestand kan niet worden geopend".
018900     03  UK904  pic x(42)
019000            value "UK904 Result bestand kan niet worden geopend".
019100*
019200 procedure               division.
019300*=======================================
019400*
019500 0000-Hoofdverwerking.
019600     perform  0100-Cbs-Index-Laden      thru 0100-Exit.
019700     perform  0200-Grondslag-Laden      thru 0200-Exit.
019800     perform  0300-Case-Verwerking      thru 0300-Exit.
019900     perform  0900-Afsluiten            thru 0900-Exit.
020000     stop     run.
020100*
020200*****************************************************************
020300*   0100 - Open en laad de CBS loonindex tabel in het geheugen.  *
020400*          Geen tabel geladen betekent geen enkele case verder   *
020500*          verwerkt kan worden - harde stop.                     *
020600*****************************************************************
020700*
020800 0100-Cbs-Index-Laden.
020900     open     input  Cbs-Index-File.
021000     if       not FS-Cbs-Ok
021100              display UK901 upon console
021200              move     20 to return-code
021300              stop     run.
021400     move     zero  to UK-Cbsi-Aantal-Rijen.
021500     perform  0110-Cbs-Index-Rij-Lezen  thru 0110-Exit
021600              until FS-Cbs-Eof.
021700     close    Cbs-Index-File.
021800 0100-Exit.
021900     exit.
022000*
022100 0110-Cbs-Index-Rij-Lezen.
022200     read     Cbs-Index-File into WS-Cbs-Raw-Line
022300              at end
022400              set  FS-Cbs-Eof to true
022500              go to 0110-Exit.
022600     unstring WS-Cbs-Raw-Line delimited by all space
022700              into WS-Cbs-Tok-Maand WS-Cbs-Tok-Bedrag-Raw.
022800     unstring WS-Cbs-Tok-Bedrag-Raw delimited by "."
022900              into WS-Cbs-Tok-Geheel-Alpha WS-Cbs-Tok-Cent-Alpha.
023000     if       WS-Cbs-Tok-Cent-Alpha (2:1) = space
023100              move "0" to WS-Cbs-Tok-Cent-Alpha (2:1).
023200     move     WS-Cbs-Tok-Geheel-Alpha to WS-Cbs-Bedrag-Geheel.
023300     move     WS-Cbs-Tok-Cent-Alpha   to WS-Cbs-Bedrag-Cent.
023400     if       UK-Testmodus-Aan
023500              display "UK000 CBS RIJ: " WS-Cbs-Tok-Maand
023600                       " " WS-Cbs-Bedrag-Numeriek upon console.
023700     add      1 to UK-Cbsi-Aantal-Rijen.
023800     set      UK-Cbsi-Ix to UK-Cbsi-Aantal-Rijen.
023900     move     WS-Cbs-Tok-Maand      to UK-Cbsi-Maand (UK-Cbsi-Ix).
024000     move     WS-Cbs-Bedrag-Numeriek
024100                                     to UK-Cbsi-Index-Waarde (UK-Cbsi-Ix).
024200 0110-Exit.
024300     exit.
024400*
024500*****************************************************************
024600*   0200 - Open en laad de Wajong grondslag tabel.  Eindmaand    *
024700*          wordt hier per rij afgeleid, niet op schijf bewaard.  *
024800*****************************************************************
024900*
025000 0200-Grondslag-Laden.
025100     open     input  Wajong-Grondslag-File.
025200     if       not FS-Grsl-Ok
025300              display UK902 upon console
025400              move     20 to return-code
025500              stop     run.
025600     move     zero  to UK-Grsl-Aantal-Rijen.
025700     perform  0210-Grondslag-Rij-Lezen thru 0210-Exit
025800              until FS-Grsl-Eof.
025900     close    Wajong-Grondslag-File.
026000 0200-Exit.
026100     exit.
026200*
026300 0210-Grondslag-Rij-Lezen.
026400     read     Wajong-Grondslag-File into WS-Grsl-Raw-Line
026500              at end
026600              set  FS-Grsl-Eof to true
026700              go to 0210-Exit.
026800     unstring WS-Grsl-Raw-Line delimited by all space
026900              into WS-Grsl-Tok-Maand WS-Grsl-Tok-Bedrag-Raw.
027000     unstring WS-Grsl-Tok-Bedrag-Raw delimited by "."
027100              into WS-Grsl-Tok-Geheel-Alpha WS-Grsl-Tok-Cent-Alpha.
027200     if       WS-Grsl-Tok-Cent-Alpha (2:1) = space
027300              move "0" to WS-Grsl-Tok-Cent-Alpha (2:1).
027400     move     WS-Grsl-Tok-Geheel-Alpha to WS-Grsl-Bedrag-Geheel.
027500     move     WS-Grsl-Tok-Cent-Alpha   to WS-Grsl-Bedrag-Cent.
027600     add      1 to UK-Grsl-Aantal-Rijen.
027700     set      UK-Grsl-Ix to UK-Grsl-Aantal-Rijen.
027800     move     WS-Grsl-Tok-Maand   to UK-Grsl-Startmaand (UK-Grsl-Ix).
027900     move     WS-Grsl-Bedrag-Numeriek
028000                                   to UK-Grsl-Bedrag (UK-Grsl-Ix).
028100     if       UK-Grsl-Sm-Afk (UK-Grsl-Ix) = "jan"
028200              string "jun-" UK-Grsl-Sm-Jaar (UK-Grsl-Ix)
028300                     delimited by size
028400                     into UK-Grsl-Eindmaand (UK-Grsl-Ix)
028500     else
028600              string "dec-" UK-Grsl-Sm-Jaar (UK-Grsl-Ix)
028700                     delimited by size
028800                     into UK-Grsl-Eindmaand (UK-Grsl-Ix)
028900     end-if.
029000 0210-Exit.
029100     exit.
029200*
029300*****************************************************************
029400*   0300 - Lees het case-bestand en verwerk elke case, een       *
029500*          record per keer, geen buffering nodig - hooguit een   *
029600*          paar tientallen cases per run zoals bij de testset.   *
029700*****************************************************************
029800*
029900 0300-Case-Verwerking.
030000     open     input  UK-Case-File.
030100     if       not FS-Case-Ok
030200              display UK903 upon console
030300              move     20 to return-code
030400              stop     run.
030500     open     output UK-Result-File.
030600     if       not FS-Rslt-Ok
030700              display UK904 upon console
030800              close    UK-Case-File
030900              move     20 to return-code
031000              stop     run.
031100     perform  0310-Case-Lezen         thru 0310-Exit.
031200     perform  0320-Case-Afhandelen    thru 0320-Exit
031300              until UK-Eof-Case-Ja.
031400     close    UK-Case-File.
031500     close    UK-Result-File.
031600 0300-Exit.
031700     exit.
031800*
031900 0310-Case-Lezen.
032000     read     UK-Case-File into UK-Case-Input-Record
032100              at end
032200              move  "J" to UK-Eof-Case
032300              go to 0310-Exit.
032400 0310-Exit.
032500     exit.
032600*
032700 0320-Case-Afhandelen.
032800     move     spaces to UK-Result-Record.
032900     move     UK-Case-Type            to UK-Res-Case-Type.
033000     move     zero                    to UK-Res-Daguitkering
033100                                          UK-Res-Maanduitkering.
033200     move     "F"                     to UK-Res-Status.
033300     evaluate UK-Case-Type
033400         when "W"
033500              move  UK-W-Rekendagloon      to UK-Res-Rekendagloon
033600              move  UK-W-Uitkeringsklasse  to UK-Res-Uitkeringsklasse
033700              move  UK-W-Rekenmaand        to UK-Res-Rekenmaand
033800              call  "UK010" using UK-Case-Input-Record
033900                                   UK-Cbs-Index-Tabel-Werkgebied
034000                                   UK-Result-Record
034100         when "J"
034200              move  UK-J-Arbeidsvermogen   to UK-Res-Arbeidsvermogen
034300              move  UK-J-Rekenmaand        to UK-Res-Rekenmaand-Wj
034400              call  "UK020" using UK-Case-Input-Record
034500                                   UK-Grondslag-Tabel-Werkgebied
034600                                   UK-Result-Record
034700         when other
034800              continue
034900     end-evaluate.
035000     write    UK-Result-File-Record from UK-Result-Record.
035100     perform  0310-Case-Lezen         thru 0310-Exit.
035200 0320-Exit.
035300     exit.
035400*
035500*****************************************************************
035600*   0900 - Einde van de run, geen totalen te tonen - iedere      *
035700*          case levert precies 1 resultaatregel op.              *
035800*****************************************************************
035900*
036000 0900-Afsluiten.
036100     continue.
036200 0900-Exit.
036300     exit.
