000100*******************************************
000200*                                          *
000300*  Record Definition For CBS Index File    *
000400*     CbsIndex.txt - line sequential       *
000500*                                          *
000600*******************************************
000700*
000800*  File size 12 bytes per row, 2 space delimited tokens per line
000900*   in the source .txt (maand, index-waarde) - UNSTRING the raw
001000*   line, do not assume fixed columns on the incoming file, het
001100*   afleverend systeem bij CBS schrijft losse tokens, geen vaste
001200*   kolomposities.
001300*
001400*  No key, earliest known row jan-21, grows forward month on
001500*   month, resident table stays in Working-Storage for the life
001600*   of the run - re-read is NOT required per case.
001700*
001800* 04/12/25 hjv - Created for de nieuwe UK-uitkeringsverwerking.
001900* 09/12/25 hjv - Widened table to 300 rows (25 yr of monthly data)
002000*                after AVR pointed out 240 was cutting it fine.
002100*
002200 fd  Cbs-Index-File
002300     label records are standard
002400     record contains 12 characters.
002500*
002600 01  Cbs-Index-Record.
002700     03  Cbsi-Maand           pic x(6).
002800     03  Cbsi-Index-Waarde    pic 9(3)v9(2).
002900     03  filler               pic x(1).
003000*
003100*  Resident lookup table - loaded once at start of run and
003200*   scanned sequentially per case, never re-read from disk.
003300*
003400 01  UK-Cbs-Index-Tabel-Werkgebied.
003500     03  UK-Cbsi-Aantal-Rijen  pic 9(3)  comp value zero.
003600     03  UK-Cbsi-Rij           occurs 300 times
003700                                depending on UK-Cbsi-Aantal-Rijen
003800                                indexed by UK-Cbsi-Ix.
003900         05  UK-Cbsi-Maand         pic x(6).
004000         05  UK-Cbsi-Index-Waarde  pic 9(3)v9(2).
