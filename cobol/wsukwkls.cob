000100*******************************************
000200*                                          *
000300*  WaoKlasse Betaalpercentage Tabel        *
000400*     7 fixed klasse rows - loaded from    *
000500*     literal, not from a file.            *
000600*                                          *
000700*******************************************
000800*
000900*  Klasse   Uitkeringspct   AO% ondergrens   AO% bovengrens
001000*    1         14.00              15               25
001100*    2         21.00              25               35
001200*    3         28.00              35               45
001300*    4         35.00              45               55
001400*    5         42.00              55               65
001500*    6         50.75              65               80
001600*    7         75.00              80              100
001700*
001800*  Bovengrens is EXCLUSIEF - table is scanned in klasse order 1-7
001900*   and the first row where ondergrens <= ao-pct < bovengrens wins,
002000*   this is NOT a computed bucket, it is a straight linear search,
002100*   do not "optimise" this into arithmetic - de klassegrenzen zijn
002200*   door de vakafdeling zo vastgesteld en tillen niet netjes op onder
002300*   de 15%.
002400*
002500* 04/12/25 hjv - Created for de nieuwe UK-uitkeringsverwerking.
002600*
002700 01  UK-Wao-Klasse-Tabel-Data.
002800     03  filler  pic x(11)  value "11400015025".
002900     03  filler  pic x(11)  value "22100025035".
003000     03  filler  pic x(11)  value "32800035045".
003100     03  filler  pic x(11)  value "43500045055".
003200     03  filler  pic x(11)  value "54200055065".
003300     03  filler  pic x(11)  value "65075065080".
003400     03  filler  pic x(11)  value "77500080100".
003500*
003600 01  UK-Wao-Klasse-Tabel redefines UK-Wao-Klasse-Tabel-Data.
003700     03  UK-Wkl-Rij               occurs 7 times
003800                                   indexed by UK-Wkl-Ix.
003900         05  UK-Wkl-Klasse-Nr     pic 9(1).
004000         05  UK-Wkl-Uitk-Pct      pic 9(2)v9(2).
004100         05  UK-Wkl-Ao-Ondergrens pic 9(3).
004200         05  UK-Wkl-Ao-Bovengrens pic 9(3).
