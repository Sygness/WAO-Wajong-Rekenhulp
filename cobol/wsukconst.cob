000100*******************************************
000200*                                          *
000300*  Constants For Uitkering Calculations    *
000400*     WAO & Wajong benefit engine          *
000500*                                          *
000600*******************************************
000700*
000800*  Holds the fixed constants used by both UK010 (WAO) and UK020
000900*   (Wajong) - hier centraal gehouden zodat een tariefwijziging
001000*   maar op een plek doorgevoerd hoeft te worden i.p.v. op twee.
001100*
001200*  MAXIMUM-DAGLOON is dated "as of jan-24" by the business - treat
001300*   as a rate that WILL need a param record of its own one day,
001400*   for now it is a compiled-in constant same as the rest.
001500*
001600* 04/12/25 hjv - Created for de nieuwe UK-uitkeringsverwerking.
001700* 15/12/25 hjv - Added UK-MML-BASISINDEX/BASISMAAND after AVR
001800*                queried where the 105.60 was coming from.
001900*
002000 01  UK-Constanten-Werkgebied.
002100     03  UK-Dagen-In-Mnd          pic 9(2)v9(2) comp-3 value 21.75.
002200     03  UK-Max-Dagloon           pic 9(3)v9(2) comp-3 value 274.44.
002300     03  UK-Weken-In-Jaar         pic 9(2)v9(1) comp-3 value 52.2.
002400     03  UK-Maanden-In-Jaar       pic 9(2)      comp   value 12.
002500     03  UK-Vierweeks-Periode     pic 9(1)      comp   value 4.
002600     03  UK-Pct-Arbeidsvermogen   pic 9v9(2)    comp-3 value 0.70.
002700     03  UK-Pct-Geen-Arbeidsverm  pic 9v9(2)    comp-3 value 0.75.
002800     03  UK-Vt-Deler              pic 9v9(2)    comp-3 value 1.08.
002900     03  UK-Mml-Basisindex        pic 9(3)v9(2) comp-3 value 105.60.
003000     03  UK-Mml-Basismaand        pic x(6)             value "jan-15".
003100     03  filler                   pic x(20)            value spaces.
