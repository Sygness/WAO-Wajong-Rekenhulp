000100*******************************************
000200*                                          *
000300*  Record Definition For Uitkering Result  *
000400*     line sequential output, 1 per case   *
000500*                                          *
000600*******************************************
000700*
000800*  No control-break/totals line exists here and none is wanted -
000900*   de balie-werkwijze die dit vervangt handelde ook altijd maar
001000*   een geval tegelijk af, dit record wordt dus een op een per
001100*   ingevoerde case weggeschreven, in volgorde van binnenkomst.
001200*
001300*  UK-Res-Status carries 'V' when a benefit was worked out and
001400*   'F' when the case hit one of the hard "not available" cases
001500*   (CBS-index not found, grondslag period not found) - the
001600*   amount fields are left at zero on 'F'.
001700*
001800* 04/12/25 hjv - Created for de nieuwe UK-uitkeringsverwerking.
001900*
002000 01  UK-Result-Record.
002100     03  UK-Res-Case-Type          pic x(1).
002200     03  UK-Res-Echo-Wao.
002300         05  UK-Res-Rekendagloon       pic 9(3)v9(2).
002400         05  UK-Res-Uitkeringsklasse   pic 9(1).
002500         05  UK-Res-Rekenmaand         pic x(6).
002600         05  filler                    pic x(4).
002700     03  UK-Res-Echo-Wajong redefines UK-Res-Echo-Wao.
002800         05  UK-Res-Arbeidsvermogen    pic x(1).
002900         05  UK-Res-Rekenmaand-Wj      pic x(6).
003000         05  filler                    pic x(9).
003100     03  UK-Res-Daguitkering       pic 9(5)v9(2).
003200     03  UK-Res-Maanduitkering     pic 9(6)v9(2).
003300     03  UK-Res-Status             pic x(1).
003400     03  filler                    pic x(5).
