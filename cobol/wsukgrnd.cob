000100*******************************************
000200*                                          *
000300*  Record Definition For Wajong Grondslag  *
000400*     WajongGrondslag.txt - line sequential*
000500*                                          *
000600*******************************************
000700*
000800*  File size 14 bytes per row, 2 space delimited tokens per line
000900*   (startmaand, grondslag-bedrag) same UNSTRING approach as the
001000*   CBS index file - see wsukcbsi.cob.
001100*
001200*  Rows occur only at startmaand = jan-yy or jul-yy, each row
001300*   valid for 6 months, eindmaand is DERIVED, never stored on
001400*   disk - jun-yy when startmaand is jan-yy, else dec-yy.
001500*
001600* 04/12/25 hjv - Created for de nieuwe UK-uitkeringsverwerking.
001700* 11/12/25 hjv - Table widened to 60 rows (30 yr of half-yearly
001800*                grondslag data), old size of 40 too tight.
001900*
002000 fd  Wajong-Grondslag-File
002100     label records are standard
002200     record contains 14 characters.
002300*
002400 01  Grondslag-Record.
002500     03  Grsl-Startmaand      pic x(6).
002600     03  Grsl-Bedrag          pic 9(5)v9(2).
002700     03  filler               pic x(1).
002800*
002900*  Resident lookup table - loaded once at start of run, EINDMAAND
003000*   is worked out row by row as it is loaded (see UK000 paragraph
003100*   0210-Grondslag-Rij-Lezen) and kept alongside the startmaand so
003200*   it never has to be recomputed inside the calculation module.
003300*
003400 01  UK-Grondslag-Tabel-Werkgebied.
003500     03  UK-Grsl-Aantal-Rijen  pic 9(2)  comp value zero.
003600     03  UK-Grsl-Rij           occurs 60 times
003700                                depending on UK-Grsl-Aantal-Rijen
003800                                indexed by UK-Grsl-Ix.
003900         05  UK-Grsl-Startmaand    pic x(6).
004000*
004100*       Decomposed view of the startmaand key just loaded, used
004200*        only to work out the matching eindmaand - jan-yy runs to
004300*        jun-yy, anything else (only jul-yy occurs) to dec-yy.
004400*
004500         05  UK-Grsl-Startmaand-Ontleed redefines
004600                                   UK-Grsl-Startmaand.
004700             07  UK-Grsl-Sm-Afk        pic x(3).
004800             07  filler                pic x(1).
004900             07  UK-Grsl-Sm-Jaar       pic x(2).
005000         05  UK-Grsl-Eindmaand     pic x(6).
005100         05  UK-Grsl-Bedrag        pic 9(5)v9(2).
