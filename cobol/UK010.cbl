000100*****************************************************************
000200*                                                               *
000300*                 WAO  -  DAG/MAAND UITKERING                   *
000400*              Rekenmodule, aangeroepen vanuit UK000             *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*=======================================
001000*
001100     program-id.         UK010.
001200*
001300     author.             H J Vermeulen.
001400*
001500     installation.       AFD. AUTOMATISERING - SOCIALE ZAKEN.
001600*
001700     date-written.       14/03/1989.
001800*
001900     date-compiled.
002000*
002100     security.           Intern gebruik.  Zie UK000 voor de
002200                          toelichting op de gegevensclassificatie.
002300*
002400*    Remarks.            Berekent de dag- en maanduitkering voor
002500*                         een WAO case.  Zonder VERDIENSTEN wordt
002600*                         direct de dagloon/klasse-formule gebruikt;
002700*                         met VERDIENSTEN en REKENMAAND wordt eerst
002800*                         het maatmanloon geindexeerd via de CBS
002900*                         loonindex tabel en het AO-percentage
003000*                         herrekend, met een klasse-plafond op de
003100*                         eigen ingeschaalde klasse van de case.
003200*
003300*    Called modules.     None.
003400*
003500*    Called by.          UK000.
003600*
003700*    Error messages used.
003800*                         UK911   CBS index niet gevonden voor
003900*                                 opgegeven rekenmaand - case
004000*                                 afgekeurd, geen uitkering.
004100*
004200* Changes:
004300* 14/03/89 hjv - Geschreven.  Eerste versie van de losstaande batch
004400*                WAO rekenmodule.
004500* 11/05/89 hjv - Klasse-plafond op betaalpercentage toegevoegd na
004600*                controle door de vakafdeling - zonder plafond kon
004700*                het herrekende percentage de eigen klasse van de
004800*                case overschrijden.
004900* 02/09/90 avr - Volgorde van de rekenstappen in 0410 aangepast,
005000*                delen moet voor vermenigvuldigen zoals bij de
005100*                overige klasse-formules, was per abuis omgekeerd.
005200* 19/11/91 hjv - Cbs index tabel vergroot, zie ook UK000.
005300* 08/05/94 avr - REKENMAAND vergelijking nu case-insensitive
005400*                gemaakt via INSPECT CONVERTING, testafdeling had
005500*                een paar cases met hoofdletters aangeleverd.
005600* 21/02/97 hjv - Kleine opschoning van de commentaarblokken.
005700* 03/11/98 hjv - Eeuwwisseling: geen datumrekenwerk in deze module,
005800*                REKENMAAND blijft afk-yy vorm, geen wijziging.
005900* 17/06/99 avr - Getest voor jaartallen 00 en later, geen probleem.
006000*
006100*****************************************************************
006200*
006300 environment             division.
006400*=======================================
006500*
006600 configuration           section.
006700 special-names.
006800     C01 is Top-Of-Form
006900     class Maand-Letters is "a" thru "z" "A" thru "Z"
007000     upsi-0 on  status is UK-Testmodus-Aan
007100            off status is UK-Testmodus-Uit.
007200*
007300 data                    division.
007400*=======================================
007500*
007600 working-storage         section.
007700*
007800 77  Prog-Name           pic x(15) value "UK010 (1.0.05)".
007900*
008000 copy "wsukconst.cob".
008100 copy "wsukwkls.cob".
008200*
008300 01  WK-Dagloon-Werkgebied.
008400     03  WK-Dagloon-Geldig        pic x        value "N".
008500         88  WK-Dagloon-Is-Geldig            value "J".
008600     03  filler                   pic x(3).
008700*
008800 01  WK-Rekenmaand-Werkgebied.
008900     03  WK-Rekenmaand-Klein      pic x(6).
009000     03  filler                   pic x(2).
009100*
009200 01  WK-Vt-Vrij-Bedrag            pic 9(5)v9(2).
009300 01  WK-Uitk-Pct-Van-Klasse       pic 9(2)v9(2).
009400 01  WK-Mml-Tussenproduct         pic 9(8)v9(2).
009500 01  WK-Actueel-Maatmanloon       pic 9(7)v9(2).
009600 01  WK-Ao-Verhouding             pic s9(1)v9(2).
009700 01  WK-Ao-Percentage             pic s9(3)v9(2).
009800 01  WK-Betaal-Pct-Gevonden       pic 9(2)v9(2)  value zero.
009900 01  WK-Betaal-Pct-Toegepast      pic 9(2)v9(2).
010000 01  WK-Cbs-Gevonden              pic x        value "N".
010100     88  WK-Cbs-Is-Gevonden               value "J".
010200*
010300 linkage                 section.
010400*
010500 copy "wsukcase.cob".
010600 copy "wsukcbsi.cob".
010700 copy "wsukres.cob".
010800*
010900 procedure               division using UK-Case-Input-Record
011000                                          UK-Cbs-Index-Tabel-Werkgebied
011100                                          UK-Result-Record.
011200*=======================================
011300*
011400 0000-Wao-Hoofdverwerking.
011500     perform  0100-Dagloon-Toetsen        thru 0100-Exit.
011600     if       not WK-Dagloon-Is-Geldig
011700              move "F" to UK-Res-Status
011800              go to 0000-Klaar.
011900     move     UK-Wkl-Uitk-Pct (UK-W-Uitkeringsklasse)
012000                                      to WK-Uitk-Pct-Van-Klasse.
012100     if       UK-W-Verdiensten-Aanw not = "J"
012200              perform 0300-Dagbedrag-Zonder-Inkomen thru 0300-Exit
012300     else
012400              perform 0400-Dagbedrag-Met-Inkomen    thru 0400-Exit
012500     end-if.
012600     if       UK-Res-Status not = "F"
012700              compute UK-Res-Maanduitkering rounded =
012800                      UK-Res-Daguitkering * UK-Dagen-In-Mnd
012900              move    "V" to UK-Res-Status
013000     end-if.
013100 0000-Klaar.
013200     exit     program.
013300*
013400*****************************************************************
013500*   0100 - Dagloon acceptatietoets - alleen > 0 en <= max daglln  *
013600*          telt mee, anders is de case niet te berekenen.        *
013700*****************************************************************
013800*
013900 0100-Dagloon-Toetsen.
014000     move     "N" to WK-Dagloon-Geldig.
014100     if       UK-W-Rekendagloon > zero
014200              and UK-W-Rekendagloon not > UK-Max-Dagloon
014300              move "J" to WK-Dagloon-Geldig.
014400 0100-Exit.
014500     exit.
014600*
014700*****************************************************************
014800*   0300 - Geen VERDIENSTEN opgegeven - directe klasse-formule.  *
014900*****************************************************************
015000*
015100 0300-Dagbedrag-Zonder-Inkomen.
015200     compute  WK-Vt-Vrij-Bedrag rounded =
015300              UK-W-Rekendagloon / UK-Vt-Deler.
015400     compute  UK-Res-Daguitkering rounded =
015500              WK-Vt-Vrij-Bedrag * (WK-Uitk-Pct-Van-Klasse / 100).
015600 0300-Exit.
015700     exit.
015800*
015900*****************************************************************
016000*   0400 - VERDIENSTEN en REKENMAAND opgegeven - maatmanloon      *
016100*          indexeren, AO-percentage herrekenen, klasse opzoeken. *
016200*****************************************************************
016300*
016400 0400-Dagbedrag-Met-Inkomen.
016500     move     UK-W-Rekenmaand to WK-Rekenmaand-Klein.
016600     inspect  WK-Rekenmaand-Klein converting
016700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
016800              "abcdefghijklmnopqrstuvwxyz".
016900     perform  0410-Cbs-Index-Zoeken       thru 0410-Exit.
017000     if       not WK-Cbs-Is-Gevonden
017100              display UK911 upon console
017200              move "F" to UK-Res-Status
017300              go to 0400-Exit.
017400     compute  WK-Mml-Tussenproduct rounded =
017500              UK-W-Maatmanloon * UK-Cbsi-Index-Waarde (UK-Cbsi-Ix).
017600     compute  WK-Actueel-Maatmanloon rounded =
017700              WK-Mml-Tussenproduct / UK-Mml-Basisindex.
017800     compute  WK-Ao-Verhouding rounded =
017900              (WK-Actueel-Maatmanloon - UK-W-Verdiensten)
018000              / WK-Actueel-Maatmanloon.
018100     compute  WK-Ao-Percentage rounded =
018200              WK-Ao-Verhouding * 100.
018300     perform  0420-Betaalpercentage-Zoeken thru 0420-Exit.
018400     if       WK-Betaal-Pct-Gevonden > WK-Uitk-Pct-Van-Klasse
018500              move WK-Uitk-Pct-Van-Klasse  to WK-Betaal-Pct-Toegepast
018600     else
018700              move WK-Betaal-Pct-Gevonden  to WK-Betaal-Pct-Toegepast
018800     end-if.
018900     compute  WK-Vt-Vrij-Bedrag rounded =
019000              UK-W-Rekendagloon / UK-Vt-Deler.
019100     compute  UK-Res-Daguitkering rounded =
019200              WK-Vt-Vrij-Bedrag * (WK-Betaal-Pct-Toegepast / 100).
019300 0400-Exit.
019400     exit.
019500*
019600*****************************************************************
019700*   0410 - Lineaire zoekactie op MAAND in de CBS index tabel.    *
019800*          Geen sleutel/index - hooguit een paar honderd rijen.  *
019900*****************************************************************
020000*
020100 0410-Cbs-Index-Zoeken.
020200     move     "N" to WK-Cbs-Gevonden.
020300     set      UK-Cbsi-Ix to 1.
020400     perform  0411-Cbs-Index-Vergelijken  thru 0411-Exit
020500              until UK-Cbsi-Ix > UK-Cbsi-Aantal-Rijen
020600                 or WK-Cbs-Is-Gevonden.
020700 0410-Exit.
020800     exit.
020900*
021000 0411-Cbs-Index-Vergelijken.
021100     if       UK-Cbsi-Maand (UK-Cbsi-Ix) = WK-Rekenmaand-Klein
021200              move "J" to WK-Cbs-Gevonden
021300     else
021400              set  UK-Cbsi-Ix up by 1
021500     end-if.
021600 0411-Exit.
021700     exit.
021800*
021900*****************************************************************
022000*   0420 - Lineaire zoekactie 1-7 op AO percentage in de klasse   *
022100*          tabel, EERSTE treffer wint (bovengrens is exclusief). *
022200*          Geen treffer (AO% < 15) geeft 0.00 terug - dit is met  *
022300*          opzet GEEN berekende bucket, zie wsukwkls.cob banner.  *
022400*****************************************************************
022500*
022600 0420-Betaalpercentage-Zoeken.
022700     move     zero to WK-Betaal-Pct-Gevonden.
022800     set      UK-Wkl-Ix to 1.
022900     perform  0421-Betaalpercentage-Vergelijken thru 0421-Exit
023000              until UK-Wkl-Ix > 7
023100                 or WK-Betaal-Pct-Gevonden not = zero.
023200 0420-Exit.
023300     exit.
023400*
023500 0421-Betaalpercentage-Vergelijken.
023600     if       WK-Ao-Percentage not < UK-Wkl-Ao-Ondergrens (UK-Wkl-Ix)
023700              and WK-Ao-Percentage < UK-Wkl-Ao-Bovengrens (UK-Wkl-Ix)
023800              move UK-Wkl-Uitk-Pct (UK-Wkl-Ix) to WK-Betaal-Pct-Gevonden
023900     else
024000              set  UK-Wkl-Ix up by 1
024100     end-if.
024200 0421-Exit.
024300     exit.
